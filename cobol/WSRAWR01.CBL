000100*_________________________________________________________________________
000200* WSRAWR01.CBL
000300*
000400* Holds the raw "CCC:rate" text lifted from each RATE: tag of the
000500* parameter file, exactly as LOAD-RUN-PARAMETERS read it, for
000600* EXCHANGE-RATE-PARSER to split, edit and load into
000700* EXCHANGE-RATE-TABLE-AREA (WSRATE01.CBL).  COPY'd into
000800* WORKING-STORAGE by LOAD-RUN-PARAMETERS and into LINKAGE by
000900* EXCHANGE-RATE-PARSER.
001000*
001100* 1998-03-05  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001200*_________________________________________________________________________
001300
001400 01  RAW-RATE-LIST-AREA.
001500     05  RAW-RATE-COUNT                PIC S9(4) COMP.
001600     05  RAW-RATE-ENTRY OCCURS 60 TIMES
001700                        INDEXED BY RAW-RATE-IDX.
001800         10  RAW-RATE-TEXT             PIC X(40).
001900     05  FILLER                        PIC X(08).
