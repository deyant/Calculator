000100*_________________________________________________________________________
000200* FDBALS.CBL - one line of the per-customer balance extract: Name,
000300* the run's single output Currency, and the net converted Balance.
000400*
000500* 1998-03-06  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000600*_________________________________________________________________________
000700
000800 FD  BALS-FILE
000900     LABEL RECORDS ARE OMITTED.
001000 01  BALANCE-RECORD.
001100     05  BAL-NAME                       PIC X(60).
001200     05  FILLER                         PIC X(02)  VALUE SPACES.
001300     05  BAL-CURRENCY                   PIC X(03).
001400     05  FILLER                         PIC X(02)  VALUE SPACES.
001500     05  BAL-AMOUNT                     PIC S9(13)V9(2).
001600     05  BAL-AMOUNT-X REDEFINES BAL-AMOUNT
001700                                        PIC X(15).
001800     05  FILLER                         PIC X(10)  VALUE SPACES.
