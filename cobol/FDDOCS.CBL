000100*_________________________________________________________________________
000200* FDDOCS.CBL - one raw line of the documents CSV file: Customer,
000300* Vat number, Document number, Type, Parent document, Currency,
000400* Total.  Header row is present and is skipped by the caller - it is
000500* read into this same record and discarded, not filtered here.
000600*
000700* 1998-03-02  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000800*_________________________________________________________________________
000900
001000 FD  DOCS-FILE
001100     LABEL RECORDS ARE OMITTED.
001200 01  DOCS-INPUT-RECORD.
001300     05  DOCS-INPUT-LINE               PIC X(240).
001400     05  FILLER                        PIC X(010).
