000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DOCUMENTS-FILE-PARSER.
000300 AUTHOR.        R VAN DYKE.
000400 INSTALLATION.  ACCOUNTS PAYABLE - BILLING RECONCILIATION UNIT.
000500 DATE-WRITTEN.  MARCH 1998.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*_________________________________________________________________________
000900*
001000* DOCUMENTS-FILE-PARSER
001100*
001200* Reads the incoming documents CSV (one row per invoice, credit
001300* note or debit note) and builds the in-memory CUSTOMER-TABLE that
001400* CALCULATE-BALANCES will walk.  Rows are grouped by VAT number in
001500* first-seen order; a customer's display name is fixed from the
001600* FIRST row seen for that VAT number.  When LK-VAT-FILTER is not
001700* blank, only rows whose VAT number matches it are loaded - all
001800* other rows, and the customers they would have created, are
001900* dropped before this paragraph ever sees them.
002000*
002100* Any row with an unparsable Type, an unsupported Currency, or an
002200* unparsable Total is a hard error for the whole run: the switch
002300* LK-FATAL-ERROR-SWITCH is set and no further rows are read.
002400*
002500* This copy of the row-edit chain runs the three column checks and
002600* the two table-build steps as one PERFORM-THRU range that falls
002700* through paragraph to paragraph, the same way the old
002800* VOUCHER-MAINTENANCE add-module walked its field edits - a GO TO
002900* the range's EXIT paragraph skips whatever edits are still ahead
003000* the moment one column fails, rather than nesting another IF
003100* inside the last one for every column added since 1998.
003200*
003300*---------------------------------------------------------------------
003400* CHANGE LOG
003500*---------------------------------------------------------------------
003600* 1998-03-12  RVD  TICKET AP-2201 - ORIGINAL PROGRAM, REWORKED FROM
003700*                  THE OLD VOUCHER-MAINTENANCE ADD-MODULE FIELD
003800*                  EDITS INTO A CSV ROW PARSER FOR THE SUM-INVOICES
003900*                  RECONCILIATION BATCH.
004000* 1998-04-02  RVD  TICKET AP-2233 - ADDED THE VAT-NUMBER FILTER SO
004100*                  A RUN CAN BE LIMITED TO ONE CUSTOMER'S DOCUMENTS.
004200* 1998-06-30  RVD  TICKET AP-2288 - REJECTED ROWS NOW IDENTIFY THE
004300*                  OFFENDING DOCUMENT NUMBER IN THE DISPLAY LINE.
004400* 1999-01-14  KLM  TICKET AP-2401 - CORRECTED THE TOTAL-TEXT SIGN
004500*                  EDIT, A LEADING "-" ON A ONE-DIGIT TOTAL WAS
004600*                  BEING TREATED AS A DECIMAL-POINT-SEEN ERROR.
004700* 1999-11-30  RVD  TICKET AP-2450 - YEAR-2000 REVIEW: NO DATE
004800*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
004900* 2001-05-21  KLM  TICKET AP-2610 - CUSTOMER NAME NO LONGER UPDATED
005000*                  FROM A LATER ROW OF THE SAME VAT NUMBER, PER
005100*                  RECONCILIATION-UNIT REQUEST.
005200* 2002-02-11  KLM  TICKET AP-2650 - ROW EDIT CHAIN RECAST AS A
005300*                  PERFORM-THRU RANGE WITH GO TO ON REJECTION,
005400*                  MATCHING THE OLD VOUCHER-EDIT STYLE - THE
005500*                  NESTED-IF VERSION WAS GETTING HARD TO FOLLOW
005600*                  EVERY TIME A NEW COLUMN CHECK WAS ADDED.
005700* 2002-04-08  KLM  TICKET AP-2665 - MOVED THE TOTAL-COLUMN SCAN
005800*                  COUNTERS TO 77-LEVEL WORKING STORAGE, MATCHING
005900*                  THE FIELD-EDIT COUNTER STYLE THIS SHOP USED
006000*                  BEFORE THE VOUCHER-MAINTENANCE REWRITE.
006100*_________________________________________________________________________
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS UPPER-ALPHA IS "A" THROUGH "Z".
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     COPY "SLDOCS.CBL".
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600     COPY "FDDOCS.CBL".
007700
007800 WORKING-STORAGE SECTION.
007900
008000*    ---- character-scan counters, 77-level per the shop's older
008100*    ---- field-edit convention (see the 2002-04-08 change above) --
008200*    ---- 77-level entries have to come before any 01 in this
008300*    ---- section, so these sit ahead of the WSCURR01.CBL COPY.
008400
008500 77  W-CHAR-IDX                    PIC S9(4) COMP.
008600 77  W-DECIMAL-DIGITS-SEEN         PIC S9(4) COMP.
008700
008800     COPY "WSCURR01.CBL".
008900
009000     01  FS-DOCS                       PIC X(02).
009100
009200     01  W-END-OF-DOCS-FILE            PIC X.
009300         88  END-OF-DOCS-FILE              VALUE "Y".
009400
009500     01  W-FOUND-CUSTOMER-RECORD       PIC X.
009600         88  FOUND-CUSTOMER-RECORD         VALUE "Y".
009700
009800     01  W-FOUND-VALID-CURRENCY        PIC X.
009900         88  FOUND-VALID-CURRENCY          VALUE "Y".
010000
010100     01  W-SEARCH-VAT-NUMBER           PIC X(20).
010200     01  W-SEARCH-CURRENCY             PIC X(03).
010300
010400*    ---- one field per CSV column, filled fresh by SPLIT-DOCUMENT-
010500*    ---- CSV-ROW every time a row is read - nothing here carries
010600*    ---- over from the row before it.
010700     01  W-CSV-CUSTOMER                PIC X(60).
010800     01  W-CSV-VAT                     PIC X(20).
010900     01  W-CSV-DOCNUM                  PIC X(30).
011000     01  W-CSV-TYPE-TEXT               PIC X(01).
011100     01  W-CSV-TYPE-NUM REDEFINES W-CSV-TYPE-TEXT
011200                                       PIC 9(01).
011300     01  W-CSV-PARENT                  PIC X(30).
011400     01  W-CSV-CURRENCY                PIC X(03).
011500     01  W-CSV-TOTAL-TEXT              PIC X(18).
011600
011700*    1=INVOICE, 2=CREDIT NOTE, 3=DEBIT NOTE - the same three codes
011800*    CALCULATE-BALANCES tests DOC-TYPE-CODE against later on.
011900     01  W-VALID-TYPE-CODE-CHECK       PIC 9(01).
012000         88  W-VALID-TYPE-CODE             VALUE 1 THROUGH 3.
012100
012200     01  W-ROW-IS-REJECTED             PIC X.
012300         88  ROW-IS-REJECTED               VALUE "Y".
012400
012500*    ---- alphanumeric-to-numeric edit of the Total column -------
012600*    no NUMVAL, no other intrinsic - a straight character scan,
012700*    same as every other de-edit paragraph this unit has written
012800*    since the parameter-file loader went in back in march 1998.
012900
013000     01  W-CSV-TOTAL-NUM               PIC S9(13)V9(02).
013100     01  W-CSV-TOTAL-RAW-DIGITS        PIC S9(15) COMP.
013200     01  W-CSV-TOTAL-NEGATIVE          PIC X.
013300         88  TOTAL-TEXT-IS-NEGATIVE        VALUE "Y".
013400     01  W-DECIMAL-POINT-SEEN          PIC X.
013500         88  DECIMAL-POINT-WAS-SEEN         VALUE "Y".
013600     01  W-ONE-CHAR                    PIC X.
013700     01  W-ONE-DIGIT REDEFINES W-ONE-CHAR
013800                                       PIC 9.
013900*_________________________________________________________________________
014000
014100 LINKAGE SECTION.
014200
014300     COPY "WSCUST01.CBL".
014400
014500     01  LK-VAT-FILTER                 PIC X(20).
014600     01  LK-FATAL-ERROR-SWITCH         PIC X.
014700         88  LK-FATAL-ERROR-FOUND          VALUE "Y".
014800*_________________________________________________________________________
014900
015000 PROCEDURE DIVISION USING CUSTOMER-TABLE-AREA
015100                           LK-VAT-FILTER
015200                           LK-FATAL-ERROR-SWITCH.
015300
015400*=============================================================
015500* PARSE-ALL-DOCUMENT-ROWS is the paragraph the mainline calls in.
015600* It owns the file open/close and the read loop; every other
015700* paragraph in this program exists to serve one pass through
015800* PARSE-ONE-DOCUMENT-ROW below.
015900*=============================================================
016000
016100 PARSE-ALL-DOCUMENT-ROWS.
016200
016300     MOVE "N" TO LK-FATAL-ERROR-SWITCH.
016400     MOVE ZERO TO CUST-TABLE-COUNT.
016500
016600     OPEN INPUT DOCS-FILE.
016700     MOVE "N" TO W-END-OF-DOCS-FILE.
016800
016900*    Discard the header row, then force the first data-row read.
017000     PERFORM READ-DOCUMENT-FILE-NEXT-RECORD.
017100
017200     IF NOT END-OF-DOCS-FILE
017300        PERFORM READ-DOCUMENT-FILE-NEXT-RECORD
017400        PERFORM PARSE-ONE-DOCUMENT-ROW
017500           UNTIL END-OF-DOCS-FILE
017600              OR LK-FATAL-ERROR-FOUND.
017700
017800     CLOSE DOCS-FILE.
017900
018000     EXIT PROGRAM.
018100 PARSE-ALL-DOCUMENT-ROWS-EXIT.
018200     EXIT.
018300*_________________________________________________________________________
018400
018500*    PARSE-ONE-DOCUMENT-ROW splits the row, drops it quietly if the
018600*    VAT filter excludes it, and otherwise hands the row to the
018700*    VALIDATE-DOCUMENT-TYPE...STORE-DOCUMENT-ROW-EXIT range below.
018800*    That range is one PERFORM-THRU, not five separate PERFORMs -
018900*    a rejected row GOES TO the range's own exit paragraph and
019000*    every edit still ahead of it in the range is simply skipped.
019100
019200 PARSE-ONE-DOCUMENT-ROW.
019300
019400     MOVE "N" TO W-ROW-IS-REJECTED.
019500     PERFORM SPLIT-DOCUMENT-CSV-ROW.
019600
019700     IF LK-VAT-FILTER NOT EQUAL SPACES
019800        AND W-CSV-VAT NOT EQUAL LK-VAT-FILTER
019900         GO TO PARSE-ONE-DOCUMENT-ROW-EXIT.
020000
020100     PERFORM VALIDATE-DOCUMENT-TYPE THRU STORE-DOCUMENT-ROW-EXIT.
020200
020300 PARSE-ONE-DOCUMENT-ROW-EXIT.
020400     PERFORM READ-DOCUMENT-FILE-NEXT-RECORD.
020500*_________________________________________________________________________
020600
020700 SPLIT-DOCUMENT-CSV-ROW.
020800*    Runs before the VAT filter test in the caller, so even a row
020900*    that gets filtered out still has its VAT column split out for
021000*    the comparison - there is no cheaper way to read just one
021100*    column out of a comma-delimited row.
021200
021300*    Seven comma-delimited columns, always in this order - the
021400*    extract job upstream of this batch never varies the layout,
021500*    so a fixed UNSTRING has been enough since AP-2201.
021600
021700     UNSTRING DOCS-INPUT-LINE DELIMITED BY ","
021800        INTO W-CSV-CUSTOMER
021900             W-CSV-VAT
022000             W-CSV-DOCNUM
022100             W-CSV-TYPE-TEXT
022200             W-CSV-PARENT
022300             W-CSV-CURRENCY
022400             W-CSV-TOTAL-TEXT.
022500*_________________________________________________________________________
022600
022700*=============================================================
022800* VALIDATE-DOCUMENT-TYPE  through  STORE-DOCUMENT-ROW-EXIT is the
022900* row-edit range proper.  These paragraphs are NEVER PERFORMed
023000* individually - control falls from one straight into the next
023100* exactly as they are typed here, the way the old field-edit
023200* chains in this shop always ran, and a failing column GOES TO
023300* the range's own -EXIT paragraph to skip the rest.
023400*=============================================================
023500
023600 VALIDATE-DOCUMENT-TYPE.
023700
023800     IF W-CSV-TYPE-TEXT NOT NUMERIC
023900        DISPLAY "*** DOCUMENT " W-CSV-DOCNUM
024000                " - TYPE '" W-CSV-TYPE-TEXT "' IS NOT A NUMBER "
024100                    "***"
024200        MOVE "Y" TO LK-FATAL-ERROR-SWITCH
024300        MOVE "Y" TO W-ROW-IS-REJECTED
024400        GO TO STORE-DOCUMENT-ROW-EXIT.
024500
024600     MOVE W-CSV-TYPE-NUM TO W-VALID-TYPE-CODE-CHECK.
024700     IF NOT W-VALID-TYPE-CODE
024800        DISPLAY "*** DOCUMENT " W-CSV-DOCNUM
024900                " - TYPE " W-CSV-TYPE-NUM " IS NOT 1, 2 OR 3 "
025000                    "***"
025100        MOVE "Y" TO LK-FATAL-ERROR-SWITCH
025200        MOVE "Y" TO W-ROW-IS-REJECTED
025300        GO TO STORE-DOCUMENT-ROW-EXIT.
025400*_________________________________________________________________________
025500
025600 VALIDATE-DOCUMENT-CURRENCY.
025700
025800*    Same 40-entry table WSCURR01 hands to every other program in
025900*    this batch - one currency list, one place it is maintained.
026000
026100     MOVE W-CSV-CURRENCY TO W-SEARCH-CURRENCY.
026200     PERFORM VALID-CURRENCY-CODE.
026300
026400     IF NOT FOUND-VALID-CURRENCY
026500        DISPLAY "*** DOCUMENT " W-CSV-DOCNUM
026600                " - CURRENCY '" W-CSV-CURRENCY
026700                "' IS NOT A SUPPORTED CURRENCY CODE ***"
026800        MOVE "Y" TO LK-FATAL-ERROR-SWITCH
026900        MOVE "Y" TO W-ROW-IS-REJECTED
027000        GO TO STORE-DOCUMENT-ROW-EXIT.
027100*_________________________________________________________________________
027200
027300 VALIDATE-DOCUMENT-TOTAL.
027400
027500     PERFORM CONVERT-TOTAL-TEXT-TO-NUMBER.
027600
027700*    "E" IN W-CSV-TOTAL-NEGATIVE MEANS THE CONVERTER REJECTED THE TEXT.
027800     IF W-CSV-TOTAL-NEGATIVE EQUAL "E"
027900        DISPLAY "*** DOCUMENT " W-CSV-DOCNUM
028000                " - TOTAL '" W-CSV-TOTAL-TEXT "' IS NOT A NUMBER "
028100                    "***"
028200        MOVE "Y" TO LK-FATAL-ERROR-SWITCH
028300        MOVE "Y" TO W-ROW-IS-REJECTED
028400        GO TO STORE-DOCUMENT-ROW-EXIT.
028500*_________________________________________________________________________
028600
028700 FIND-OR-ADD-CUSTOMER.
028800
028900*    First row for a VAT number opens a new customer entry; every
029000*    later row for the same VAT number just adds to it.  The
029100*    display name is fixed from this first row only - see the
029200*    AP-2610 note above, a later row never overwrites it.
029300
029400     MOVE W-CSV-VAT TO W-SEARCH-VAT-NUMBER.
029500     PERFORM LOOK-FOR-CUSTOMER-RECORD.
029600
029700*    THE 300-ENTRY CEILING MATCHES CUSTOMER-TABLE'S OCCURS CLAUSE
029800*    IN WSCUST01.CBL - THE SAME GUARD STORE-RATE-TAG KEEPS OVER IN
029900*    LOAD-RUN-PARAMETERS FOR ITS OWN 60-ENTRY RATE TABLE, SO A
030000*    301ST DISTINCT VAT NUMBER ON THE FILE DOES NOT RUN THE
030100*    TABLE PAST ITS BOUND.
030200     IF NOT FOUND-CUSTOMER-RECORD
030300        IF CUST-TABLE-COUNT GREATER THAN OR EQUAL TO 300
030400           DISPLAY "*** MORE THAN 300 CUSTOMERS ON DOCUMENTS "
030500               "FILE ***"
030600           MOVE "Y" TO LK-FATAL-ERROR-SWITCH
030700           MOVE "Y" TO W-ROW-IS-REJECTED
030800           GO TO STORE-DOCUMENT-ROW-EXIT
030900        ELSE
031000           ADD 1 TO CUST-TABLE-COUNT
031100           SET CUST-IDX TO CUST-TABLE-COUNT
031200           MOVE W-CSV-VAT      TO CUST-VAT-NUMBER (CUST-IDX)
031300           MOVE W-CSV-CUSTOMER TO CUST-NAME       (CUST-IDX)
031400           MOVE ZERO           TO CUST-DOC-COUNT  (CUST-IDX).
031500*_________________________________________________________________________
031600
031700 ADD-DOCUMENT-TO-CUSTOMER.
031800
031900*    DOC-TOTAL-CONVERTED is left ZERO here - CALCULATE-BALANCES
032000*    fills it in once the run's output currency is known; this
032100*    program never converts a single figure.
032200
032300*    THE 150-ENTRY CEILING MATCHES DOCUMENT-TABLE'S OCCURS CLAUSE
032400*    IN WSCUST01.CBL, THE SAME 300/60-ENTRY GUARDS KEPT ABOVE AND
032500*    OVER IN LOAD-RUN-PARAMETERS - A 151ST DOCUMENT FOR ONE
032600*    CUSTOMER WOULD OTHERWISE RUN THE TABLE PAST ITS BOUND.
032700     IF CUST-DOC-COUNT (CUST-IDX) GREATER THAN OR EQUAL TO 150
032800        DISPLAY "*** MORE THAN 150 DOCUMENTS FOR ONE CUSTOMER "
032900            "ON DOCUMENTS FILE ***"
033000        MOVE "Y" TO LK-FATAL-ERROR-SWITCH
033100        MOVE "Y" TO W-ROW-IS-REJECTED
033200        GO TO STORE-DOCUMENT-ROW-EXIT.
033300
033400     ADD 1 TO CUST-DOC-COUNT (CUST-IDX).
033500     SET DOC-IDX TO CUST-DOC-COUNT (CUST-IDX).
033600
033700     MOVE W-CSV-DOCNUM   TO DOC-NUMBER          (CUST-IDX
033800         DOC-IDX).
033900     MOVE W-CSV-TYPE-NUM TO DOC-TYPE-CODE        (CUST-IDX
034000         DOC-IDX).
034100     MOVE W-CSV-PARENT   TO DOC-PARENT-NUMBER    (CUST-IDX
034200         DOC-IDX).
034300     MOVE W-CSV-CURRENCY TO DOC-CURRENCY         (CUST-IDX
034400         DOC-IDX).
034500     MOVE W-CSV-TOTAL-NUM
034600                         TO DOC-TOTAL             (CUST-IDX
034700                             DOC-IDX).
034800     MOVE ZERO           TO DOC-TOTAL-CONVERTED  (CUST-IDX
034900         DOC-IDX).
035000*_________________________________________________________________________
035100
035200 STORE-DOCUMENT-ROW-EXIT.
035300     EXIT.
035400*_________________________________________________________________________
035500
035600*    CONVERT-TOTAL-TEXT-TO-NUMBER is called from the range above but
035700*    is not itself part of it - it is a self-contained utility, the
035800*    same shape as CONVERT-RATE-TEXT-TO-NUMBER in EXCHANGE-RATE-
035900*    PARSER, and is PERFORMed rather than fallen into.
036000
036100 CONVERT-TOTAL-TEXT-TO-NUMBER.
036200
036300*    Manual de-edit of the Total column - no NUMVAL is used.  Each
036400*    character is folded into W-CSV-TOTAL-RAW-DIGITS as it is read;
036500*    the number of digits seen after the decimal point is tracked
036600*    so the raw digit string can be rescaled to exactly 2 decimals
036700*    at the end, whatever precision the CSV actually carried.
036800
036900     MOVE ZERO  TO W-CSV-TOTAL-RAW-DIGITS.
037000     MOVE ZERO  TO W-DECIMAL-DIGITS-SEEN.
037100     MOVE "N"   TO W-CSV-TOTAL-NEGATIVE.
037200     MOVE "N"   TO W-DECIMAL-POINT-SEEN.
037300
037400     PERFORM CONVERT-ONE-TOTAL-CHARACTER
037500        VARYING W-CHAR-IDX FROM 1 BY 1
037600        UNTIL W-CHAR-IDX GREATER THAN 18
037700           OR W-CSV-TOTAL-NEGATIVE EQUAL "E".
037800
037900     IF W-CSV-TOTAL-NEGATIVE NOT EQUAL "E"
038000        COMPUTE W-CSV-TOTAL-NUM =
038100                W-CSV-TOTAL-RAW-DIGITS /
038200                (10 ** W-DECIMAL-DIGITS-SEEN)
038300        IF TOTAL-TEXT-IS-NEGATIVE
038400           COMPUTE W-CSV-TOTAL-NUM = W-CSV-TOTAL-NUM * -1.
038500*_________________________________________________________________________
038600
038700 CONVERT-ONE-TOTAL-CHARACTER.
038800
038900*    Blank is padding and is skipped; a leading "-" sets the sign
039000*    switch (the 1999-01-14 fix above - column 1 only, never a
039100*    later position); one "." is allowed and only one; any other
039200*    non-digit forces the "E" (error) value into the sign switch,
039300*    which the two callers above both test for.
039400
039500     MOVE W-CSV-TOTAL-TEXT (W-CHAR-IDX:1) TO W-ONE-CHAR.
039600
039700     IF W-ONE-CHAR EQUAL SPACE
039800        CONTINUE
039900     ELSE
040000        IF W-CHAR-IDX EQUAL 1 AND W-ONE-CHAR EQUAL "-"
040100           MOVE "Y" TO W-CSV-TOTAL-NEGATIVE
040200        ELSE
040300           IF W-ONE-CHAR EQUAL "."
040400              IF DECIMAL-POINT-WAS-SEEN
040500                 MOVE "E" TO W-CSV-TOTAL-NEGATIVE
040600              ELSE
040700                 MOVE "Y" TO W-DECIMAL-POINT-SEEN
040800           ELSE
040900              IF W-ONE-CHAR IS NOT NUMERIC
041000                 MOVE "E" TO W-CSV-TOTAL-NEGATIVE
041100              ELSE
041200                 COMPUTE W-CSV-TOTAL-RAW-DIGITS =
041300                         W-CSV-TOTAL-RAW-DIGITS * 10 + W-ONE-DIGIT
041400                 IF DECIMAL-POINT-WAS-SEEN
041500                    ADD 1 TO W-DECIMAL-DIGITS-SEEN.
041600*_________________________________________________________________________
041700
041800     COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".
041900     COPY "PL-VALID-CURRENCY-CODE.CBL".
042000     COPY "READ-DOCUMENT-FILE-NEXT-RECORD.CBL".
042100*_________________________________________________________________________
