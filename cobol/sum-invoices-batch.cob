000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUM-INVOICES-BATCH.
000300 AUTHOR.        R VAN DYKE.
000400 INSTALLATION.  ACCOUNTS PAYABLE - BILLING RECONCILIATION UNIT.
000500 DATE-WRITTEN.  MARCH 1998.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*_________________________________________________________________________
000900*
001000* SUM-INVOICES-BATCH
001100*
001200* Mainline for the invoice / credit note / debit note currency
001300* summation batch.  Three steps, each its own CALLed program, each
001400* one gated on the one before it:
001500*
001600*     1.  LOAD-RUN-PARAMETERS  - read the parameter file, build
001700*         the exchange-rate table, decide the output currency
001800*         and the optional VAT-number filter for this run.
001900*     2.  DOCUMENTS-FILE-PARSER - read the documents CSV, group
002000*         rows into the in-memory customer/document table.
002100*     3.  CALCULATE-BALANCES   - convert every document to the
002200*         output currency and write one balance line per customer.
002300*
002400* Any one of the three can hand back a fatal-error switch; when it
002500* does, this mainline stops the run right there without running
002600* the steps that follow - there is no partial output on a bad run.
002700*
002800* The three steps below are one PERFORM-THRU range, run in the
002900* order they are typed - the old ACCOUNTS-PAYABLE-SYSTEM main menu
003000* this mainline replaced GO TO'd between its menu options the same
003100* way; a batch job has no operator to pick an option, so the menu
003200* became three paragraphs run straight through, falling out to
003300* END-OF-JOB the moment any one of them sets the fatal switch.
003400*
003500*---------------------------------------------------------------------
003600* CHANGE LOG
003700*---------------------------------------------------------------------
003800* 1998-03-02  RVD  TICKET AP-2201 - ORIGINAL PROGRAM, REWORKED FROM
003900*                  THE OLD ACCOUNTS-PAYABLE-SYSTEM MAIN MENU INTO A
004000*                  THREE-STEP BATCH MAINLINE FOR THE SUM-INVOICES
004100*                  RECONCILIATION JOB - NO CRT SCREENS IN THIS RUN.
004200* 1998-07-15  RVD  TICKET AP-2299 - MAINLINE NOW DISPLAYS WHICH
004300*                  STEP FAILED, NOT JUST "RUN ABORTED".
004400* 1999-11-30  RVD  TICKET AP-2450 - YEAR-2000 REVIEW: NO DATE
004500*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
004600* 2001-09-19  KLM  TICKET AP-2634 - NO LOGIC CHANGE, REVIEWED
004700*                  AGAINST THE NEW VAT-COUNTRY-PREFIX LAYOUT IN
004800*                  WSCUST01.CBL.
004900* 2002-02-11  KLM  TICKET AP-2650 - THE THREE-STEP SEQUENCE RECAST
005000*                  AS A SINGLE PERFORM-THRU RANGE, GOING TO
005100*                  END-OF-JOB AS SOON AS ANY STEP FAILS, IN PLACE
005200*                  OF NESTING EACH STEP'S CALL INSIDE THE PREVIOUS
005300*                  STEP'S ELSE CLAUSE - THE NESTING WAS THREE
005400*                  LEVELS DEEP AND ONLY GOING TO GET DEEPER IF A
005500*                  FOURTH STEP IS EVER ADDED.
005600*_________________________________________________________________________
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON STATUS IS W-TEST-RUN-SWITCH
006200     CLASS UPPER-ALPHA IS "A" THROUGH "Z".
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600
006700*    ---- 77-level run-control counter, ahead of every 01 below --
006800
006900 77  W-STEPS-COMPLETED-COUNT       PIC S9(4) COMP.
007000
007100     COPY "WSCUST01.CBL".
007200     COPY "WSRATE01.CBL".
007300
007400     01  W-TEST-RUN-SWITCH             PIC X.
007500         88  THIS-IS-A-TEST-RUN            VALUE "1".
007600
007700     01  W-OUTPUT-CURRENCY             PIC X(03).
007800     01  W-VAT-FILTER                  PIC X(20).
007900
008000     01  W-FATAL-ERROR-SWITCH          PIC X.
008100         88  FATAL-ERROR-FOUND             VALUE "Y".
008200*_________________________________________________________________________
008300
008400 PROCEDURE DIVISION.
008500
008600*    RUN-SUM-INVOICES-BATCH does the one-time setup - the UPSI-0
008700*    test-run banner and clearing the two tables the CALLed steps
008800*    share - then hands off to the three-step range below.
008900*    W-STEPS-COMPLETED-COUNT is purely a run-log convenience; the
009000*    control flow itself never tests it, only FATAL-ERROR-FOUND.
009100
009200 RUN-SUM-INVOICES-BATCH.
009300
009400*    UPSI-0 is the same test-run switch every mainline in this
009500*    shop checks first, set at JCL EXEC time on the test JOB card
009600*    and left off in production - it changes nothing about how
009700*    the run behaves, only whether the banner below prints.
009800     IF THIS-IS-A-TEST-RUN
009900        DISPLAY "SUM-INVOICES-BATCH - TEST RUN".
010000
010100     MOVE "N" TO W-FATAL-ERROR-SWITCH.
010200     MOVE ZERO TO CUST-TABLE-COUNT.
010300     MOVE ZERO TO RATE-TABLE-COUNT.
010400     MOVE ZERO TO W-STEPS-COMPLETED-COUNT.
010500
010600     PERFORM STEP-1-LOAD-RUN-PARAMETERS THRU STEP-3-EXIT.
010700
010800     GO TO END-OF-JOB.
010900*_________________________________________________________________________
011000
011100*=============================================================
011200* STEP-1-LOAD-RUN-PARAMETERS through STEP-3-EXIT is the three-
011300* step range proper.  Control falls from one step straight into
011400* the next; a step that raises a fatal error DISPLAYs which one
011500* it was and GOES TO STEP-3-EXIT to skip whatever steps are still
011600* ahead of it, exactly as PARSE-ONE-DOCUMENT-ROW's own row-edit
011700* range does over in DOCUMENTS-FILE-PARSER.
011800*=============================================================
011900
012000 STEP-1-LOAD-RUN-PARAMETERS.
012100
012200     CALL "load-run-parameters" USING EXCHANGE-RATE-TABLE-AREA
012300                                       W-OUTPUT-CURRENCY
012400                                       W-VAT-FILTER
012500                                       W-FATAL-ERROR-SWITCH.
012600
012700     IF FATAL-ERROR-FOUND
012800        DISPLAY "*** SUM-INVOICES-BATCH ABORTED IN "
012900            "LOAD-RUN-PARAMETERS ***"
013000        GO TO STEP-3-EXIT.
013100
013200     ADD 1 TO W-STEPS-COMPLETED-COUNT.
013300*_________________________________________________________________________
013400
013500 STEP-2-DOCUMENTS-FILE-PARSER.
013600
013700     CALL "documents-file-parser" USING CUSTOMER-TABLE-AREA
013800                                         W-VAT-FILTER
013900                                         W-FATAL-ERROR-SWITCH.
014000
014100     IF FATAL-ERROR-FOUND
014200        DISPLAY "*** SUM-INVOICES-BATCH ABORTED IN "
014300            "DOCUMENTS-FILE-PARSER ***"
014400        GO TO STEP-3-EXIT.
014500
014600     ADD 1 TO W-STEPS-COMPLETED-COUNT.
014700*_________________________________________________________________________
014800
014900 STEP-3-CALCULATE-BALANCES.
015000
015100     CALL "calculate-balances" USING CUSTOMER-TABLE-AREA
015200                                      EXCHANGE-RATE-TABLE-AREA
015300                                      W-OUTPUT-CURRENCY
015400                                      W-FATAL-ERROR-SWITCH.
015500
015600     IF FATAL-ERROR-FOUND
015700        DISPLAY "*** SUM-INVOICES-BATCH ABORTED IN "
015800            "CALCULATE-BALANCES ***"
015900     ELSE
016000        ADD 1 TO W-STEPS-COMPLETED-COUNT
016100        DISPLAY "SUM-INVOICES-BATCH COMPLETED NORMALLY".
016200*_________________________________________________________________________
016300
016400 STEP-3-EXIT.
016500     EXIT.
016600*_________________________________________________________________________
016700
016800*    END-OF-JOB is reached however the three-step range above came
016900*    out, win or lose - it only ever looks at the fatal-error
017000*    switch, never at W-STEPS-COMPLETED-COUNT, to decide the
017100*    RETURN-CODE the job scheduler will see.
017200
017300 END-OF-JOB.
017400
017500     IF FATAL-ERROR-FOUND
017600        MOVE 16 TO RETURN-CODE
017700     ELSE
017800        MOVE 00 TO RETURN-CODE.
017900
018000     STOP RUN.
018100*_________________________________________________________________________
