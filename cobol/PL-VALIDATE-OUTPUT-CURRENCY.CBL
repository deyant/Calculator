000100*_________________________________________________________________________
000200* PL-VALIDATE-OUTPUT-CURRENCY.CBL
000300*
000400* getOutputCurrency: the requested output-currency code must be
000500* exactly 3 uppercase letters, and it must be a code this run
000600* recognizes (WSCURR01.CBL).  Either failure is a hard error for
000700* the whole run.  Caller supplies W-OUTPUT-CURRENCY; sets
000800* W-FATAL-ERROR-SWITCH and DISPLAYs the diagnostic when rejected.
000900*
001000* 1998-03-09  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001100*_________________________________________________________________________
001200
001300 VALIDATE-OUTPUT-CURRENCY.
001400
001500     IF W-OUTPUT-CURRENCY NOT ALPHABETIC-UPPER
001600        OR W-OUTPUT-CURRENCY EQUAL SPACES
001700        DISPLAY "*** OUTPUT CURRENCY '" W-OUTPUT-CURRENCY
001800                "' IS NOT 3 UPPERCASE LETTERS ***"
001900        MOVE "Y" TO W-FATAL-ERROR-SWITCH
002000     ELSE
002100        MOVE W-OUTPUT-CURRENCY TO W-SEARCH-CURRENCY
002200        PERFORM VALID-CURRENCY-CODE
002300        IF NOT FOUND-VALID-CURRENCY
002400           DISPLAY "*** OUTPUT CURRENCY '" W-OUTPUT-CURRENCY
002500                   "' IS NOT A SUPPORTED CURRENCY CODE ***"
002600           MOVE "Y" TO W-FATAL-ERROR-SWITCH.
002700
002800 VALIDATE-OUTPUT-CURRENCY-EXIT.
002900     EXIT.
