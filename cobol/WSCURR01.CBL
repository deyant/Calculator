000100*_________________________________________________________________________
000200* WSCURR01.CBL
000300*
000400* Static table of the ISO 4217 currency codes this run recognizes.
000500* Replaces the old state-code reference file (STATE-FILE) idiom:
000600* the reconciliation unit only ever quotes cents on these codes, so
000700* there is no fraction-digit column to carry and no maintenance
000800* program for this table - the codes are edited in and shipped with
000900* the program.
001000*
001100* 1998-03-05  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001200*_________________________________________________________________________
001300
001400 01  VALID-CURRENCY-CODES-LIST.
001500     05  FILLER PIC X(90) VALUE
001600         "USDEURGBPJPYCHFCADAUDNZDCNYINRBRLMXNSGDHKDSEKNOKDKKPLN
001700-        "ZARCZKRUBTRYTHBKRWMYRIDRAEDSARILSEGP".
001800     05  FILLER PIC X(30) VALUE
001900         "PHPVNDNGNCLPCOPPENUYUARSBGNRON".
002000 01  VALID-CURRENCY-TABLE REDEFINES VALID-CURRENCY-CODES-LIST.
002100     05  VALID-CURRENCY-ENTRY PIC X(3) OCCURS 40 TIMES
002200                               INDEXED BY CURR-IDX.
