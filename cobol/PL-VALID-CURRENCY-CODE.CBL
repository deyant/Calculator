000100*_________________________________________________________________________
000200* PL-VALID-CURRENCY-CODE.CBL
000300*
000400* Searches VALID-CURRENCY-TABLE (WSCURR01.CBL) for W-SEARCH-CURRENCY.
000500* Sets FOUND-VALID-CURRENCY.  Mirrors the shop's old
000600* PL-LOOK-FOR-STATE-RECORD.CBL small-reference-table idiom, but
000700* against an in-line table instead of an indexed file - this
000800* application has no maintenance program for the currency list.
000900*
001000* 1998-03-07  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001100*_________________________________________________________________________
001200
001300 VALID-CURRENCY-CODE.
001400
001500     MOVE "N" TO W-FOUND-VALID-CURRENCY.
001600     SET CURR-IDX TO 1.
001700
001800     PERFORM TEST-ONE-CURRENCY-TABLE-ENTRY
001900        UNTIL CURR-IDX GREATER THAN 40
002000           OR FOUND-VALID-CURRENCY.
002100
002200 VALID-CURRENCY-CODE-EXIT.
002300     EXIT.
002400*_________________________________________________________________________
002500
002600 TEST-ONE-CURRENCY-TABLE-ENTRY.
002700
002800     IF VALID-CURRENCY-ENTRY (CURR-IDX) EQUAL W-SEARCH-CURRENCY
002900        MOVE "Y" TO W-FOUND-VALID-CURRENCY
003000     ELSE
003100        SET CURR-IDX UP BY 1.
