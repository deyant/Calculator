000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EXCHANGE-RATE-PARSER.
000300 AUTHOR.        R VAN DYKE.
000400 INSTALLATION.  ACCOUNTS PAYABLE - BILLING RECONCILIATION UNIT.
000500 DATE-WRITTEN.  MARCH 1998.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*_________________________________________________________________________
000900*
001000* EXCHANGE-RATE-PARSER
001100*
001200* Turns the raw RATE: tags LOAD-RUN-PARAMETERS lifted from the
001300* parameter file into EXCHANGE-RATE-TABLE-AREA (WSRATE01.CBL).
001400* Each raw entry is "CCC:rate" - a 3-letter currency code, a colon,
001500* and an unsigned decimal rate expressed against the run's pivot
001600* currency.  The pivot itself is whichever currency carries a rate
001700* of exactly 1 - there must be one, and only one, or the whole run
001800* is aborted; the caller cannot convert anything without it.
001900*
002000* A currency repeated with the same rate is a harmless duplicate
002100* and the second copy is dropped quietly.  A currency repeated
002200* with two DIFFERENT rates is a configuration error and aborts
002300* the run - LOAD-RUN-PARAMETERS has no way to know which rate the
002400* operator actually meant.
002500*
002600* The rate-value de-edit below is the same hand-rolled character
002700* scan as the total-column de-edit in DOCUMENTS-FILE-PARSER, just
002800* scaled to six decimal places instead of two - exchange rates
002900* need the extra precision or a large invoice total rounds wrong
003000* on the way through PL-CONVERT-CURRENCY.
003100*
003200*---------------------------------------------------------------------
003300* CHANGE LOG
003400*---------------------------------------------------------------------
003500* 1998-03-13  RVD  TICKET AP-2201 - ORIGINAL PROGRAM, REWORKED FROM
003600*                  THE OLD VENDOR-MAINTENANCE FIELD-EDIT PARAGRAPHS
003700*                  INTO A RATE-TABLE BUILDER FOR THE SUM-INVOICES
003800*                  RECONCILIATION BATCH.
003900* 1998-05-19  RVD  TICKET AP-2255 - ADDED THE DUPLICATE-RATE CHECK
004000*                  AFTER TWO CONFLICTING GBP RATES ON THE SAME
004100*                  PARAMETER FILE SLIPPED THROUGH TO PRODUCTION.
004200* 1999-11-30  RVD  TICKET AP-2450 - YEAR-2000 REVIEW: NO DATE
004300*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
004400* 2000-07-06  KLM  TICKET AP-2512 - EXACTLY-ONE-PIVOT CHECK MOVED
004500*                  TO THE END OF THE TABLE BUILD SO A PIVOT ENTRY
004600*                  ARRIVING LAST ON THE PARAMETER FILE IS COUNTED.
004700* 2002-04-08  KLM  TICKET AP-2666 - MOVED THE CHARACTER-SCAN AND
004800*                  TABLE-SEARCH COUNTERS TO 77-LEVEL WORKING
004900*                  STORAGE, MATCHING THE FIELD-EDIT COUNTER STYLE
005000*                  THIS SHOP USED BEFORE THE VENDOR-MAINTENANCE
005100*                  REWRITE - SEE THE SAME CHANGE IN DOCUMENTS-
005200*                  FILE-PARSER.
005300*_________________________________________________________________________
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CLASS UPPER-ALPHA IS "A" THROUGH "Z".
005900
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200
006300*    ---- 77-level scan / search counters - kept ahead of every 01
006400*    ---- in this section per the shop's own working-storage rule.
006500
006600 77  W-CHAR-IDX                    PIC S9(4) COMP.
006700 77  W-DECIMAL-DIGITS-SEEN         PIC S9(4) COMP.
006800 77  W-SCAN-IDX                    PIC S9(4) COMP.
006900 77  W-PIVOT-ENTRY-COUNT           PIC S9(4) COMP.
007000
007100*    W-SEARCH-CURRENCY / W-FOUND-VALID-CURRENCY are the same pair
007200*    PL-VALID-CURRENCY-CODE expects from every program that COPYs
007300*    it - loaded before the PERFORM, tested after.
007400
007500     01  W-FOUND-VALID-CURRENCY        PIC X.
007600         88  FOUND-VALID-CURRENCY          VALUE "Y".
007700
007800     01  W-SEARCH-CURRENCY             PIC X(03).
007900
008000*    UNSTRING splits each raw "CCC:rate" entry into these two -
008100*    the currency half is fixed width, the rate half is left
008200*    padded with spaces the character-scan below simply skips.
008300
008400     01  W-RATE-CURRENCY-TEXT          PIC X(03).
008500     01  W-RATE-VALUE-TEXT             PIC X(20).
008600
008700     01  W-ROW-IS-REJECTED             PIC X.
008800         88  ROW-IS-REJECTED               VALUE "Y".
008900
009000*    ---- alphanumeric-to-numeric edit of the rate value ----------
009100*    six decimal places, not two - see the header note above.
009200
009300     01  W-RATE-NUM                    PIC S9(09)V9(06).
009400     01  W-RATE-RAW-DIGITS             PIC S9(15) COMP.
009500     01  W-RATE-TEXT-INVALID           PIC X.
009600         88  RATE-TEXT-IS-INVALID          VALUE "Y".
009700     01  W-DECIMAL-POINT-SEEN          PIC X.
009800         88  DECIMAL-POINT-WAS-SEEN         VALUE "Y".
009900     01  W-ONE-CHAR                    PIC X.
010000     01  W-ONE-DIGIT REDEFINES W-ONE-CHAR
010100                                       PIC 9.
010200
010300*    ---- duplicate / pivot-count bookkeeping ----------------------
010400*    W-SCAN-IDX walks the rate table already built so far looking
010500*    for a currency this entry repeats; W-PIVOT-ENTRY-COUNT is the
010600*    tally the AP-2512 exactly-one-pivot check runs against once
010700*    every raw entry has been through PARSE-ONE-RAW-RATE-ENTRY.
010800
010900     01  W-DUP-MATCH-FOUND             PIC X.
011000         88  DUP-MATCH-FOUND               VALUE "Y".
011100     01  W-DUP-VALUE-CONFLICTS         PIC X.
011200         88  DUP-VALUE-CONFLICTS            VALUE "Y".
011300*_________________________________________________________________________
011400
011500 LINKAGE SECTION.
011600
011700     COPY "WSRAWR01.CBL".
011800     COPY "WSCURR01.CBL".
011900     COPY "WSRATE01.CBL".
012000
012100     01  LK-FATAL-ERROR-SWITCH         PIC X.
012200         88  LK-FATAL-ERROR-FOUND          VALUE "Y".
012300*_________________________________________________________________________
012400
012500 PROCEDURE DIVISION USING RAW-RATE-LIST-AREA
012600                           EXCHANGE-RATE-TABLE-AREA
012700                           LK-FATAL-ERROR-SWITCH.
012800
012900*    BUILD-EXCHANGE-RATE-TABLE owns the whole pass over the raw
013000*    rate list LOAD-RUN-PARAMETERS collected, then runs the
013100*    exactly-one-pivot check once the table is complete - a rate
013200*    table with zero pivots or two pivots cannot convert anything
013300*    reliably, so both are treated as a fatal configuration error.
013400
013500 BUILD-EXCHANGE-RATE-TABLE.
013600
013700     MOVE "N" TO LK-FATAL-ERROR-SWITCH.
013800     MOVE ZERO TO RATE-TABLE-COUNT.
013900
014000     PERFORM PARSE-ONE-RAW-RATE-ENTRY
014100        VARYING RAW-RATE-IDX FROM 1 BY 1
014200        UNTIL RAW-RATE-IDX GREATER THAN RAW-RATE-COUNT
014300           OR LK-FATAL-ERROR-FOUND.
014400
014500     IF NOT LK-FATAL-ERROR-FOUND
014600        PERFORM COUNT-PIVOT-ENTRIES
014700        IF W-PIVOT-ENTRY-COUNT NOT EQUAL 1
014800           DISPLAY "*** RATE TABLE HAS " W-PIVOT-ENTRY-COUNT
014900                   " PIVOT ENTRIES (RATE=1) - MUST HAVE EXACTLY "
015000                       "ONE ***"
015100           MOVE "Y" TO LK-FATAL-ERROR-SWITCH.
015200
015300     EXIT PROGRAM.
015400*    Nothing GOES TO this EXIT paragraph in this program - it is
015500*    carried anyway because every ranged paragraph in this shop's
015600*    code ends in its own named EXIT, used or not.
015700 BUILD-EXCHANGE-RATE-TABLE-EXIT.
015800     EXIT.
015900*_________________________________________________________________________
016000
016100 PARSE-ONE-RAW-RATE-ENTRY.
016200
016300*    Three checks per entry, worst first: an unsupported currency
016400*    code, an unparsable rate value, then a rate that conflicts
016500*    with one already on the table.  Any one of the three rejects
016600*    the row and aborts the run - see the AP-2255 note above for
016700*    why the third check exists at all.
016800
016900     MOVE "N" TO W-ROW-IS-REJECTED.
017000
017100*    A malformed entry with no ":" leaves UNSTRING's second
017200*    receiving field untouched rather than blank, which would
017300*    carry the PRIOR entry's rate text into this one silently -
017400*    both fields are cleared first so a bad entry parses as
017500*    empty, not as a stale leftover from the entry before it.
017600     MOVE SPACES TO W-RATE-CURRENCY-TEXT
017700                    W-RATE-VALUE-TEXT.
017800
017900     UNSTRING RAW-RATE-ENTRY (RAW-RATE-IDX) DELIMITED BY ":"
018000        INTO W-RATE-CURRENCY-TEXT
018100             W-RATE-VALUE-TEXT.
018200
018300     MOVE W-RATE-CURRENCY-TEXT TO W-SEARCH-CURRENCY.
018400     PERFORM VALID-CURRENCY-CODE.
018500
018600     IF NOT FOUND-VALID-CURRENCY
018700        DISPLAY "*** RATE ENTRY '" W-RATE-CURRENCY-TEXT
018800                "' IS NOT A SUPPORTED CURRENCY CODE ***"
018900        MOVE "Y" TO LK-FATAL-ERROR-SWITCH
019000        MOVE "Y" TO W-ROW-IS-REJECTED.
019100
019200     IF NOT ROW-IS-REJECTED
019300        PERFORM CONVERT-RATE-TEXT-TO-NUMBER
019400        IF RATE-TEXT-IS-INVALID
019500           DISPLAY "*** RATE ENTRY FOR '" W-RATE-CURRENCY-TEXT
019600                   "' - VALUE '" W-RATE-VALUE-TEXT
019700                   "' IS NOT A NUMBER ***"
019800           MOVE "Y" TO LK-FATAL-ERROR-SWITCH
019900           MOVE "Y" TO W-ROW-IS-REJECTED.
020000
020100     IF NOT ROW-IS-REJECTED
020200        PERFORM CHECK-FOR-DUPLICATE-RATE
020300        IF DUP-VALUE-CONFLICTS
020400           DISPLAY "*** RATE ENTRY FOR '" W-RATE-CURRENCY-TEXT
020500                   "' CONFLICTS WITH AN EARLIER RATE ON THIS RUN "
020600                       "***"
020700           MOVE "Y" TO LK-FATAL-ERROR-SWITCH
020800           MOVE "Y" TO W-ROW-IS-REJECTED
020900        ELSE
021000           IF NOT DUP-MATCH-FOUND
021100              PERFORM ADD-RATE-TABLE-ENTRY.
021200*_________________________________________________________________________
021300
021400 CONVERT-RATE-TEXT-TO-NUMBER.
021500
021600*    Same character-by-character de-edit idiom as DOCUMENTS-FILE-
021700*    PARSER's total-column converter, rescaled here to six decimal
021800*    places to hold the extra precision an exchange rate needs.
021900
022000     MOVE ZERO TO W-RATE-RAW-DIGITS.
022100     MOVE ZERO TO W-DECIMAL-DIGITS-SEEN.
022200     MOVE "N"  TO W-RATE-TEXT-INVALID.
022300     MOVE "N"  TO W-DECIMAL-POINT-SEEN.
022400
022500     PERFORM CONVERT-ONE-RATE-CHARACTER
022600        VARYING W-CHAR-IDX FROM 1 BY 1
022700        UNTIL W-CHAR-IDX GREATER THAN 20
022800           OR RATE-TEXT-IS-INVALID.
022900
023000     IF NOT RATE-TEXT-IS-INVALID
023100        COMPUTE W-RATE-NUM =
023200                W-RATE-RAW-DIGITS /
023300                (10 ** W-DECIMAL-DIGITS-SEEN).
023400*_________________________________________________________________________
023500
023600 CONVERT-ONE-RATE-CHARACTER.
023700
023800*    Rate values are unsigned - unlike the total-column converter
023900*    in DOCUMENTS-FILE-PARSER, there is no leading "-" to test for,
024000*    so this scan is a shade simpler than its cousin over there.
024100
024200     MOVE W-RATE-VALUE-TEXT (W-CHAR-IDX:1) TO W-ONE-CHAR.
024300
024400     IF W-ONE-CHAR EQUAL SPACE
024500        CONTINUE
024600     ELSE
024700        IF W-ONE-CHAR EQUAL "."
024800           IF DECIMAL-POINT-WAS-SEEN
024900              MOVE "Y" TO W-RATE-TEXT-INVALID
025000           ELSE
025100              MOVE "Y" TO W-DECIMAL-POINT-SEEN
025200        ELSE
025300           IF W-ONE-CHAR IS NOT NUMERIC
025400              MOVE "Y" TO W-RATE-TEXT-INVALID
025500           ELSE
025600              COMPUTE W-RATE-RAW-DIGITS =
025700                      W-RATE-RAW-DIGITS * 10 + W-ONE-DIGIT
025800              IF DECIMAL-POINT-WAS-SEEN
025900                 ADD 1 TO W-DECIMAL-DIGITS-SEEN.
026000*_________________________________________________________________________
026100
026200 CHECK-FOR-DUPLICATE-RATE.
026300
026400*    Linear scan of the table built so far - the table tops out at
026500*    60 entries (RAW-RATE-COUNT's limit in LOAD-RUN-PARAMETERS), so
026600*    there has never been a reason to index it any other way.
026700
026800     MOVE "N" TO W-DUP-MATCH-FOUND.
026900     MOVE "N" TO W-DUP-VALUE-CONFLICTS.
027000     SET W-SCAN-IDX TO 1.
027100
027200     PERFORM TEST-ONE-EXISTING-RATE-ENTRY
027300        UNTIL W-SCAN-IDX GREATER THAN RATE-TABLE-COUNT
027400           OR DUP-MATCH-FOUND.
027500*_________________________________________________________________________
027600
027700 TEST-ONE-EXISTING-RATE-ENTRY.
027800*    RATE-IDX doubles as the subscript CHECK-FOR-DUPLICATE-RATE's
027900*    caller and ADD-RATE-TABLE-ENTRY both use afterward, so this
028000*    paragraph sets it from W-SCAN-IDX before testing anything.
028100
028200     SET RATE-IDX TO W-SCAN-IDX.
028300
028400     IF RATE-CURRENCY (RATE-IDX) EQUAL W-RATE-CURRENCY-TEXT
028500        MOVE "Y" TO W-DUP-MATCH-FOUND
028600        IF RATE-VALUE (RATE-IDX) NOT EQUAL W-RATE-NUM
028700           MOVE "Y" TO W-DUP-VALUE-CONFLICTS
028800     ELSE
028900        ADD 1 TO W-SCAN-IDX.
029000*_________________________________________________________________________
029100
029200 ADD-RATE-TABLE-ENTRY.
029300
029400*    RATE-IS-DEFAULT marks the pivot entry (rate exactly 1) so
029500*    PL-CONVERT-CURRENCY can find it without a second table scan
029600*    every time a document needs converting through the pivot.
029700
029800     ADD 1 TO RATE-TABLE-COUNT.
029900     SET RATE-IDX TO RATE-TABLE-COUNT.
030000
030100     MOVE W-RATE-CURRENCY-TEXT TO RATE-CURRENCY (RATE-IDX).
030200     MOVE W-RATE-NUM           TO RATE-VALUE    (RATE-IDX).
030300
030400     IF W-RATE-NUM EQUAL 1
030500        MOVE "Y" TO RATE-IS-DEFAULT (RATE-IDX)
030600     ELSE
030700        MOVE "N" TO RATE-IS-DEFAULT (RATE-IDX).
030800*_________________________________________________________________________
030900
031000 COUNT-PIVOT-ENTRIES.
031100
031200*    Runs once, after the whole table is built - see the AP-2512
031300*    note above for why this was moved out of the per-entry loop.
031400
031500     MOVE ZERO TO W-PIVOT-ENTRY-COUNT.
031600
031700     PERFORM TEST-ONE-PIVOT-ENTRY
031800        VARYING RATE-IDX FROM 1 BY 1
031900        UNTIL RATE-IDX GREATER THAN RATE-TABLE-COUNT.
032000*_________________________________________________________________________
032100
032200 TEST-ONE-PIVOT-ENTRY.
032300*    RATE-IS-PIVOT is the 88-level ADD-RATE-TABLE-ENTRY set from
032400*    RATE-IS-DEFAULT when the entry's value equalled 1 exactly.
032500
032600     IF RATE-IS-PIVOT (RATE-IDX)
032700        ADD 1 TO W-PIVOT-ENTRY-COUNT.
032800*_________________________________________________________________________
032900
033000     COPY "PL-VALID-CURRENCY-CODE.CBL".
033100*_________________________________________________________________________
