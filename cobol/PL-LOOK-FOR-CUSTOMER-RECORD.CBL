000100*_________________________________________________________________________
000200* PL-LOOK-FOR-CUSTOMER-RECORD.CBL
000300*
000400* Searches CUSTOMER-TABLE, entries 1 through CUST-TABLE-COUNT, for
000500* W-SEARCH-VAT-NUMBER.  Sets FOUND-CUSTOMER-RECORD and, when found,
000600* positions CUST-IDX on the matching entry so the caller can
000700* reference CUSTOMER-TABLE(CUST-IDX) directly.  Mirrors the shop's
000800* old PL-LOOK-FOR-VENDOR-RECORD.CBL table-scan idiom.
000900*
001000* 1998-03-07  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001100*_________________________________________________________________________
001200
001300 LOOK-FOR-CUSTOMER-RECORD.
001400
001500     MOVE "N" TO W-FOUND-CUSTOMER-RECORD.
001600     SET CUST-IDX TO 1.
001700
001800     PERFORM TEST-ONE-CUSTOMER-TABLE-ENTRY
001900        UNTIL CUST-IDX GREATER THAN CUST-TABLE-COUNT
002000           OR FOUND-CUSTOMER-RECORD.
002100
002200 LOOK-FOR-CUSTOMER-RECORD-EXIT.
002300     EXIT.
002400*_________________________________________________________________________
002500
002600 TEST-ONE-CUSTOMER-TABLE-ENTRY.
002700
002800     IF CUST-VAT-NUMBER (CUST-IDX) EQUAL W-SEARCH-VAT-NUMBER
002900        MOVE "Y" TO W-FOUND-CUSTOMER-RECORD
003000     ELSE
003100        SET CUST-IDX UP BY 1.
