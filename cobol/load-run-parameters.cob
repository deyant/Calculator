000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOAD-RUN-PARAMETERS.
000300 AUTHOR.        R VAN DYKE.
000400 INSTALLATION.  ACCOUNTS PAYABLE - BILLING RECONCILIATION UNIT.
000500 DATE-WRITTEN.  MARCH 1998.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*_________________________________________________________________________
000900*
001000* LOAD-RUN-PARAMETERS
001100*
001200* Reads the run's parameter file line by line and sorts each line
001300* to one of three tags:
001400*
001500*     CURRENCY:CCC        the output currency for this run - REQUIRED,
001600*                         exactly one line.
001700*     VATFILTER:vvvv...   restrict the run to one customer's VAT
001800*                         number - OPTIONAL, at most one line.
001900*     RATE:CCC:rate       one exchange-rate table entry - one or
002000*                         more lines, handed to EXCHANGE-RATE-PARSER
002100*                         once the whole file has been read.
002200*
002300* Any unrecognized tag, any tag repeated where only one is allowed,
002400* a missing CURRENCY: line, or a bad output currency or rate table
002500* is a hard error - the switch LK-FATAL-ERROR-SWITCH is returned
002600* set and the calling mainline aborts the run without opening the
002700* documents file.
002800*
002900* Only the RATE: tag is collected here and not validated in full -
003000* this program only counts and stores the raw "CCC:rate" text as it
003100* is read.  EXCHANGE-RATE-PARSER is CALLed once, after the file is
003200* closed, to edit every raw entry and build the real exchange-rate
003300* table; that keeps the rate-table-building logic in one place
003400* instead of splitting it between the two programs.
003500*
003600*---------------------------------------------------------------------
003700* CHANGE LOG
003800*---------------------------------------------------------------------
003900* 1998-03-04  RVD  TICKET AP-2201 - ORIGINAL PROGRAM, REWORKED FROM
004000*                  THE OLD CONTROL-FILE-MAINTENANCE PARAGRAPHS INTO
004100*                  A RUN-PARAMETER LOADER FOR THE SUM-INVOICES
004200*                  RECONCILIATION BATCH.
004300* 1998-04-22  RVD  TICKET AP-2233 - ADDED THE VATFILTER: TAG.
004400* 1998-07-15  RVD  TICKET AP-2299 - A SECOND CURRENCY: OR VATFILTER:
004500*                  LINE ON THE SAME RUN NOW ABORTS INSTEAD OF
004600*                  SILENTLY USING THE LAST ONE READ.
004700* 1999-11-30  RVD  TICKET AP-2450 - YEAR-2000 REVIEW: NO DATE
004800*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
004900* 2000-02-08  KLM  TICKET AP-2470 - AN UNRECOGNIZED TAG ON THE
005000*                  PARAMETER FILE NOW ABORTS INSTEAD OF BEING
005100*                  SKIPPED - A MISTYPED "CURENCY:" TAG WAS RUNNING
005200*                  A WHOLE BATCH WITH NO OUTPUT CURRENCY SET.
005300* 2002-02-11  KLM  TICKET AP-2651 - THE TAG-DISPATCH CHAIN RECAST
005400*                  AS A PERFORM-THRU RANGE, MATCHING THE SAME
005500*                  RECAST DONE IN SUM-INVOICES-BATCH AND
005600*                  DOCUMENTS-FILE-PARSER THIS QUARTER - ONE STYLE
005700*                  FOR ALL THREE, EASIER ON WHOEVER MAINTAINS THEM
005800*                  NEXT.
005900* 2002-04-08  KLM  TICKET AP-2668 - MOVED THE FILE-STATUS AND
006000*                  SEARCH/OUTPUT SCRATCH FIELDS TO 77-LEVEL
006100*                  WORKING STORAGE - SAME 77-LEVEL CLEANUP DONE IN
006200*                  DOCUMENTS-FILE-PARSER, EXCHANGE-RATE-PARSER AND
006300*                  CALCULATE-BALANCES THIS QUARTER.
006400*_________________________________________________________________________
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     UPSI-0 ON STATUS IS W-ECHO-PARM-LINES-SWITCH
007000     CLASS UPPER-ALPHA IS "A" THROUGH "Z".
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     COPY "SLPARM.CBL".
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000     COPY "FDPARM.CBL".
008100
008200 WORKING-STORAGE SECTION.
008300*    ---- 77-level file-status and scratch scalars, ahead of
008400*    ---- every 01 below per the shop's own working-storage
008500*    ---- rule.  None of the four carries an 88-level, so none
008600*    ---- needed to stay grouped under a level-01.
008700
008800     77  FS-PARM                       PIC X(02).
008900     77  W-SEARCH-CURRENCY             PIC X(03).
009000     77  W-OUTPUT-CURRENCY             PIC X(03).
009100     77  W-VAT-FILTER-VALUE            PIC X(20).
009200
009300     COPY "WSCURR01.CBL".
009400     COPY "WSRAWR01.CBL".
009500
009600     01  W-END-OF-PARM-FILE            PIC X.
009700         88  END-OF-PARM-FILE              VALUE "Y".
009800
009900     01  W-ECHO-PARM-LINES-SWITCH      PIC X.
010000         88  ECHO-PARM-LINES                VALUE "1".
010100
010200     01  W-CURRENCY-TAG-SEEN           PIC X.
010300         88  CURRENCY-TAG-WAS-SEEN         VALUE "Y".
010400
010500     01  W-VATFILTER-TAG-SEEN          PIC X.
010600         88  VATFILTER-TAG-WAS-SEEN        VALUE "Y".
010700
010800     01  W-FATAL-ERROR-SWITCH          PIC X.
010900         88  FATAL-ERROR-FOUND             VALUE "Y".
011000
011100     01  W-FOUND-VALID-CURRENCY        PIC X.
011200         88  FOUND-VALID-CURRENCY          VALUE "Y".
011300*_________________________________________________________________________
011400
011500 LINKAGE SECTION.
011600
011700     COPY "WSRATE01.CBL".
011800
011900     01  LK-OUTPUT-CURRENCY            PIC X(03).
012000     01  LK-VAT-FILTER                 PIC X(20).
012100     01  LK-FATAL-ERROR-SWITCH         PIC X.
012200         88  LK-FATAL-ERROR-FOUND          VALUE "Y".
012300*_________________________________________________________________________
012400
012500 PROCEDURE DIVISION USING EXCHANGE-RATE-TABLE-AREA
012600                           LK-OUTPUT-CURRENCY
012700                           LK-VAT-FILTER
012800                           LK-FATAL-ERROR-SWITCH.
012900
013000*    LOAD-ALL-RUN-PARAMETERS owns the parameter file open/close
013100*    and the read loop.  Every line is handed to the tag-dispatch
013200*    range below, one line at a time, until end of file or a
013300*    fatal error - whichever comes first.
013400
013500 LOAD-ALL-RUN-PARAMETERS.
013600
013700     MOVE "N" TO LK-FATAL-ERROR-SWITCH.
013800     MOVE "N" TO W-FATAL-ERROR-SWITCH.
013900     MOVE "N" TO W-CURRENCY-TAG-SEEN.
014000     MOVE "N" TO W-VATFILTER-TAG-SEEN.
014100     MOVE SPACES TO W-OUTPUT-CURRENCY.
014200     MOVE SPACES TO W-VAT-FILTER-VALUE.
014300     MOVE ZERO TO RAW-RATE-COUNT.
014400
014500     OPEN INPUT PARM-FILE.
014600     MOVE "N" TO W-END-OF-PARM-FILE.
014700
014800     PERFORM READ-PARM-FILE-NEXT-RECORD.
014900     PERFORM PROCESS-ONE-PARM-LINE
015000        UNTIL END-OF-PARM-FILE
015100           OR FATAL-ERROR-FOUND.
015200
015300     CLOSE PARM-FILE.
015400
015500*    Once every line is in, the file-level checks run: exactly one
015600*    CURRENCY: line, and that line's currency is one this run
015700*    supports.  Neither check can run any earlier - a CURRENCY:
015800*    line at the very end of the file is still valid.
015900
016000     IF NOT FATAL-ERROR-FOUND
016100        IF NOT CURRENCY-TAG-WAS-SEEN
016200           DISPLAY "*** PARAMETER FILE HAS NO CURRENCY: TAG ***"
016300           MOVE "Y" TO W-FATAL-ERROR-SWITCH
016400        ELSE
016500           PERFORM VALIDATE-OUTPUT-CURRENCY.
016600
016700*    The raw RATE: entries collected below are only turned into a
016800*    real exchange-rate table now, after the file is closed - see
016900*    the header note above for why that job belongs to
017000*    EXCHANGE-RATE-PARSER rather than to this program.
017100
017200     IF NOT FATAL-ERROR-FOUND
017300        CALL "exchange-rate-parser" USING RAW-RATE-LIST-AREA
017400                                     EXCHANGE-RATE-TABLE-AREA
017500                                     W-FATAL-ERROR-SWITCH.
017600
017700     MOVE W-OUTPUT-CURRENCY  TO LK-OUTPUT-CURRENCY.
017800     MOVE W-VAT-FILTER-VALUE TO LK-VAT-FILTER.
017900     MOVE W-FATAL-ERROR-SWITCH TO LK-FATAL-ERROR-SWITCH.
018000
018100     EXIT PROGRAM.
018200 LOAD-ALL-RUN-PARAMETERS-EXIT.
018300     EXIT.
018400*_________________________________________________________________________
018500
018600*=============================================================
018700* PROCESS-ONE-PARM-LINE through STORE-RATE-TAG-EXIT is the tag-
018800* dispatch range - it decides which of the three tags (or none)
018900* the current line carries and falls through into the matching
019000* STORE- paragraph, then GOES TO the range's own exit paragraph
019100* to skip the tags that did not match.  An unrecognized, non-blank
019200* line is a hard error per the AP-2470 fix noted above.
019300*=============================================================
019400
019500 PROCESS-ONE-PARM-LINE.
019600
019700     IF ECHO-PARM-LINES
019800        DISPLAY "PARM: " PARM-INPUT-LINE.
019900
020000     IF PARM-INPUT-LINE (1:9) EQUAL "CURRENCY:"
020100        PERFORM STORE-CURRENCY-TAG THRU STORE-CURRENCY-TAG-EXIT
020200        GO TO PROCESS-ONE-PARM-LINE-EXIT.
020300
020400     IF PARM-INPUT-LINE (1:10) EQUAL "VATFILTER:"
020500        PERFORM STORE-VATFILTER-TAG THRU STORE-VATFILTER-TAG-EXIT
020600        GO TO PROCESS-ONE-PARM-LINE-EXIT.
020700
020800     IF PARM-INPUT-LINE (1:5) EQUAL "RATE:"
020900        PERFORM STORE-RATE-TAG THRU STORE-RATE-TAG-EXIT
021000        GO TO PROCESS-ONE-PARM-LINE-EXIT.
021100
021200     IF PARM-INPUT-LINE NOT EQUAL SPACES
021300        DISPLAY "*** UNRECOGNIZED PARAMETER LINE '"
021400                PARM-INPUT-LINE "' ***"
021500        MOVE "Y" TO W-FATAL-ERROR-SWITCH.
021600
021700 PROCESS-ONE-PARM-LINE-EXIT.
021800     PERFORM READ-PARM-FILE-NEXT-RECORD.
021900*_________________________________________________________________________
022000
022100 STORE-CURRENCY-TAG.
022200*    The currency in W-OUTPUT-CURRENCY is not checked against the
022300*    supported-code list here - VALIDATE-OUTPUT-CURRENCY does that
022400*    once the file is fully read, per the header note above.
022500
022600     IF CURRENCY-TAG-WAS-SEEN
022700        DISPLAY "*** MORE THAN ONE CURRENCY: TAG ON PARM FILE "
022800            "***"
022900        MOVE "Y" TO W-FATAL-ERROR-SWITCH
023000     ELSE
023100        MOVE "Y" TO W-CURRENCY-TAG-SEEN
023200        MOVE PARM-INPUT-LINE (10:3) TO W-OUTPUT-CURRENCY.
023300
023400 STORE-CURRENCY-TAG-EXIT.
023500     EXIT.
023600*_________________________________________________________________________
023700
023800 STORE-VATFILTER-TAG.
023900*    An absent VATFILTER: tag means the run covers every customer -
024000*    W-VAT-FILTER-VALUE is left at the SPACES it was initialized to
024100*    in LOAD-ALL-RUN-PARAMETERS, and DOCUMENTS-FILE-PARSER treats
024200*    spaces as "no filter" rather than as a VAT number to match.
024300
024400     IF VATFILTER-TAG-WAS-SEEN
024500        DISPLAY "*** MORE THAN ONE VATFILTER: TAG ON PARAMETER "
024600            "FILE ***"
024700        MOVE "Y" TO W-FATAL-ERROR-SWITCH
024800     ELSE
024900        MOVE "Y" TO W-VATFILTER-TAG-SEEN
025000        MOVE PARM-INPUT-LINE (11:20) TO W-VAT-FILTER-VALUE.
025100
025200 STORE-VATFILTER-TAG-EXIT.
025300     EXIT.
025400*_________________________________________________________________________
025500
025600 STORE-RATE-TAG.
025700
025800*    The 60-entry ceiling matches RAW-RATE-LIST-AREA's OCCURS
025900*    clause in WSRAWR01.CBL - there has never been a run with
026000*    anywhere near that many currencies, but the check has to be
026100*    here or a 61st entry would run past the end of the table.
026200
026300     IF RAW-RATE-COUNT GREATER THAN OR EQUAL TO 60
026400        DISPLAY "*** MORE THAN 60 RATE: TAGS ON PARAMETER FILE "
026500            "***"
026600        MOVE "Y" TO W-FATAL-ERROR-SWITCH
026700     ELSE
026800        ADD 1 TO RAW-RATE-COUNT
026900        SET RAW-RATE-IDX TO RAW-RATE-COUNT
027000        MOVE PARM-INPUT-LINE (6:40) TO RAW-RATE-TEXT
027100            (RAW-RATE-IDX).
027200
027300 STORE-RATE-TAG-EXIT.
027400     EXIT.
027500*_________________________________________________________________________
027600
027700     COPY "PL-VALIDATE-OUTPUT-CURRENCY.CBL".
027800     COPY "PL-VALID-CURRENCY-CODE.CBL".
027900     COPY "READ-PARM-FILE-NEXT-RECORD.CBL".
028000*_________________________________________________________________________
