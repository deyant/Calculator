000100*_________________________________________________________________________
000200* SLPARM.CBL - SELECT for the run-parameter file: exchange-rate
000300* entries, the requested output currency, and the optional VAT
000400* filter, one item per line, read once at start-of-job.
000500*
000600* 1998-03-03  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000700*_________________________________________________________________________
000800
000900     SELECT PARM-FILE ASSIGN TO PARMIN
001000            ORGANIZATION IS LINE SEQUENTIAL
001100            FILE STATUS IS FS-PARM.
