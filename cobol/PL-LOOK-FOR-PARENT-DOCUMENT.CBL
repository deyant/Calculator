000100*_________________________________________________________________________
000200* PL-LOOK-FOR-PARENT-DOCUMENT.CBL
000300*
000400* Searches the current customer's DOCUMENT-TABLE (CUST-IDX already
000500* positioned by the caller), entries 1 through CUST-DOC-COUNT
000600* (CUST-IDX), for a DOC-NUMBER equal to W-SEARCH-PARENT-NUMBER.
000700* A blank W-SEARCH-PARENT-NUMBER simply fails to match, same as any
000800* other lookup miss, which is what a debit note's missing-parent
000900* rule requires.  Sets FOUND-PARENT-DOCUMENT.
001000*
001100* This search runs PARENT-DOC-IDX, not DOC-IDX - DOC-IDX belongs to
001200* the caller's own outer VARYING loop over the same DOCUMENT-TABLE,
001300* and a search that left DOC-IDX sitting wherever the parent turned
001400* up (or one past CUST-DOC-COUNT on a miss) would scramble that
001500* outer loop the moment it resumed.  PARENT-DOC-IDX is scratch,
001600* good for nothing outside this one paragraph.
001700*
001800* 1998-03-08  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001900* 2002-05-06  KLM  TICKET AP-2671 - SWITCHED THE SCAN FROM DOC-IDX
002000*                  TO ITS OWN PARENT-DOC-IDX - SEE THE NOTE ABOVE.
002100*_________________________________________________________________________
002200
002300 LOOK-FOR-PARENT-DOCUMENT.
002400
002500     MOVE "N" TO W-FOUND-PARENT-DOCUMENT.
002600     SET PARENT-DOC-IDX TO 1.
002700
002800     PERFORM TEST-ONE-PARENT-DOCUMENT-ENTRY
002900        UNTIL PARENT-DOC-IDX GREATER THAN
003000                                     CUST-DOC-COUNT (CUST-IDX)
003100           OR FOUND-PARENT-DOCUMENT.
003200
003300 LOOK-FOR-PARENT-DOCUMENT-EXIT.
003400     EXIT.
003500*_________________________________________________________________________
003600
003700 TEST-ONE-PARENT-DOCUMENT-ENTRY.
003800
003900*    A blank W-SEARCH-PARENT-NUMBER never matches a real DOC-NUMBER,
004000*    so the loop simply runs out and reports not-found - that is
004100*    exactly the rejection a blank debit-note parent must get.
004200
004300     IF DOC-NUMBER (CUST-IDX PARENT-DOC-IDX)
004400                                    EQUAL W-SEARCH-PARENT-NUMBER
004500        MOVE "Y" TO W-FOUND-PARENT-DOCUMENT
004600     ELSE
004700        SET PARENT-DOC-IDX UP BY 1.
