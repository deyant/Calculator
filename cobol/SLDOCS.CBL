000100*_________________________________________________________________________
000200* SLDOCS.CBL - SELECT for the incoming documents CSV file.
000300*
000400* 1998-03-02  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000500*_________________________________________________________________________
000600
000700     SELECT DOCS-FILE ASSIGN TO DOCSIN
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS IS FS-DOCS.
