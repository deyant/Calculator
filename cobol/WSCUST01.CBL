000100*_________________________________________________________________________
000200* WSCUST01.CBL
000300*
000400* Common working-storage layout of the in-memory customer/document
000500* table built by DOCUMENTS-FILE-PARSER and walked by
000600* CALCULATE-BALANCES.  COPY'd into WORKING-STORAGE by the program
000700* that owns the table and into LINKAGE by any program that receives
000800* it on a CALL ... USING.
000900*
001000* 1998-03-02  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001100* 1998-03-11  RVD  TICKET AP-2201 - ADDED DOC-TOTAL-CONVERTED SO
001200*                  CALCULATE-BALANCES DOES NOT RE-CONVERT A DOCUMENT
001300*                  TWICE WHEN THE PARENT LOOKUP RE-SCANS THE TABLE.
001400* 2001-09-19  KLM  TICKET AP-2634 - SPLIT VAT NUMBER FOR THE NEW
001500*                  COUNTRY-PREFIX EDIT ON THE VAT-VALIDATION REPORT.
001600* 2002-05-06  KLM  TICKET AP-2671 - ADDED PARENT-DOC-IDX TO THE
001700*                  DOCUMENT-TABLE INDEXED BY PHRASE - THE PARENT-
001800*                  DOCUMENT SEARCH IN CALCULATE-BALANCES WAS BORROWING
001900*                  DOC-IDX, THE SAME INDEX THE OUTER DOCUMENT LOOP
002000*                  VARIES, AND LEAVING IT WHEREVER THE SEARCH ENDED.
002100*_________________________________________________________________________
002200
002300 01  CUSTOMER-TABLE-AREA.
002400     05  CUST-TABLE-COUNT              PIC S9(4) COMP.
002500     05  CUSTOMER-TABLE OCCURS 300 TIMES
002600                        INDEXED BY CUST-IDX.
002700         10  CUST-VAT-NUMBER           PIC X(20).
002800         10  CUST-VAT-NUMBER-R REDEFINES CUST-VAT-NUMBER.
002900             15  CUST-VAT-COUNTRY      PIC XX.
003000             15  CUST-VAT-REGISTRATION PIC X(18).
003100         10  CUST-NAME                 PIC X(60).
003200         10  CUST-DOC-COUNT            PIC S9(4) COMP.
003300         10  DOCUMENT-TABLE OCCURS 150 TIMES
003400                            INDEXED BY DOC-IDX, PARENT-DOC-IDX.
003500             15  DOC-NUMBER            PIC X(30).
003600             15  DOC-NUMBER-R REDEFINES DOC-NUMBER.
003700                 20  DOC-NUMBER-SERIES    PIC X(10).
003800                 20  DOC-NUMBER-SEQUENCE  PIC X(20).
003900             15  DOC-TYPE-CODE         PIC 9(1).
004000                 88  DOC-TYPE-INVOICE      VALUE 1.
004100                 88  DOC-TYPE-CREDIT-NOTE  VALUE 2.
004200                 88  DOC-TYPE-DEBIT-NOTE   VALUE 3.
004300                 88  DOC-TYPE-IS-VALID     VALUE 1 THROUGH 3.
004400             15  DOC-PARENT-NUMBER     PIC X(30).
004500             15  DOC-CURRENCY          PIC X(3).
004600             15  DOC-TOTAL             PIC S9(13)V9(2).
004700             15  DOC-TOTAL-X REDEFINES DOC-TOTAL PIC X(15).
004800             15  DOC-TOTAL-CONVERTED   PIC S9(13)V9(2).
004900             15  FILLER                PIC X(05).
005000         10  FILLER                    PIC X(10).
005100     05  FILLER                        PIC X(04).
