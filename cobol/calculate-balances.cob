000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CALCULATE-BALANCES.
000300 AUTHOR.        R VAN DYKE.
000400 INSTALLATION.  ACCOUNTS PAYABLE - BILLING RECONCILIATION UNIT.
000500 DATE-WRITTEN.  MARCH 1998.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*_________________________________________________________________________
000900*
001000* CALCULATE-BALANCES
001100*
001200* Walks CUSTOMER-TABLE-AREA, built by DOCUMENTS-FILE-PARSER, one
001300* customer at a time in the order the customer's first document
001400* was read (no sort needed - the table is already in that order).
001500* For each customer, every document is converted to the run's
001600* output currency through PL-CONVERT-CURRENCY and folded into a
001700* running total:  invoices and debit notes ADD, credit notes
001800* SUBTRACT.  A credit or debit note whose parent document number
001900* is blank, or does not match an invoice already on file for the
002000* same customer, is a hard error for the whole run - a note that
002100* cannot be tied back to what it adjusts cannot be trusted.
002200*
002300* One BALANCE-RECORD is written per customer once every document
002400* on that customer's table has been folded in; the balance itself
002500* is the only place a second HALF-UP rounding step is applied (the
002600* first is inside PL-CONVERT-CURRENCY), per the reconciliation
002700* unit's currency-conversion standard.
002800*
002900* This is the last of the batch's three CALLed steps - the mainline
003000* only reaches it once LOAD-RUN-PARAMETERS and DOCUMENTS-FILE-
003100* PARSER have both come back clean, so a fatal error raised in
003200* here is always the last word on whether the run produced a
003300* balance file at all.
003400*
003500*---------------------------------------------------------------------
003600* CHANGE LOG
003700*---------------------------------------------------------------------
003800* 1998-03-16  RVD  TICKET AP-2201 - ORIGINAL PROGRAM, REWORKED FROM
003900*                  THE OLD DEDUCTIBLES-REPORT SORT/CONTROL-BREAK
004000*                  LOGIC INTO THE BALANCE CALCULATOR FOR THE
004100*                  SUM-INVOICES RECONCILIATION BATCH.
004200* 1998-05-01  RVD  TICKET AP-2244 - CREDIT AND DEBIT NOTES BOTH
004300*                  NOW REQUIRE A PARENT DOCUMENT ON FILE - A DEBIT
004400*                  NOTE WITH NO PARENT WAS SILENTLY ADDED IN.
004500* 1999-11-30  RVD  TICKET AP-2450 - YEAR-2000 REVIEW: NO DATE
004600*                  FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
004700* 2001-09-19  KLM  TICKET AP-2634 - NO LOGIC CHANGE, REVIEWED
004800*                  AGAINST THE NEW VAT-COUNTRY-PREFIX LAYOUT IN
004900*                  WSCUST01.CBL.
005000* 2002-04-08  KLM  TICKET AP-2667 - MOVED THE PL-CONVERT-CURRENCY
005100*                  WORK FIELDS TO 77-LEVEL WORKING STORAGE - THIS
005200*                  UNIT'S OLDER PROGRAMS ALWAYS KEPT A PARAGRAPH-
005300*                  LIBRARY'S SCRATCH FIELDS AT 77-LEVEL RATHER THAN
005400*                  GROUPING THEM UNDER AN 01, AND THERE WAS NO
005500*                  REASON THIS PROGRAM SHOULD DO OTHERWISE.
005600*_________________________________________________________________________
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CLASS UPPER-ALPHA IS "A" THROUGH "Z".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600     COPY "SLBALS.CBL".
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100     COPY "FDBALS.CBL".
007200
007300 WORKING-STORAGE SECTION.
007400
007500*    ---- PL-CONVERT-CURRENCY working storage, 77-level -----------
007600*    Kept ahead of every 01 in this section, as the shop's own
007700*    working-storage rule requires; see the 2002-04-08 change
007800*    above for why these moved off the 01-level.
007900
008000 77  W-CONV-AMOUNT                 PIC S9(13)V9(02).
008100 77  W-CONV-FROM-CURRENCY          PIC X(03).
008200 77  W-CONV-TO-CURRENCY            PIC X(03).
008300 77  W-CONV-RESULT                 PIC S9(13)V9(02).
008400 77  W-CONV-PIVOT-CURRENCY         PIC X(03).
008500 77  W-CONV-FROM-RATE              PIC S9(09)V9(06).
008600 77  W-CONV-TO-RATE                PIC S9(09)V9(06).
008700 77  WORK-AMOUNT-V4                PIC S9(13)V9(04).
008800 77  W-SEARCH-RATE-CURRENCY        PIC X(03).
008900 77  W-FOUND-RATE-IDX              PIC S9(04) COMP.
009000
009100     01  FS-BALS                       PIC X(02).
009200
009300     01  W-FATAL-ERROR-SWITCH          PIC X.
009400         88  FATAL-ERROR-FOUND             VALUE "Y".
009500
009600*    Reset once per customer in CALCULATE-ONE-CUSTOMER-BALANCE -
009700*    see the paragraph banner there for why there is no control
009800*    break to speak of in this program.
009900     01  W-RUNNING-TOTAL               PIC S9(13)V9(02).
010000
010100     01  W-FOUND-PARENT-DOCUMENT       PIC X.
010200         88  FOUND-PARENT-DOCUMENT         VALUE "Y".
010300
010400     01  W-SEARCH-PARENT-NUMBER        PIC X(30).
010500
010600*    W-RATE-FOUND-SWITCH and W-CONV-ERROR-SWITCH stay at 01-level
010700*    rather than moving up with the rest of PL-CONVERT-CURRENCY's
010800*    scratch fields - both carry an 88, and 77-level items cannot.
010900     01  W-RATE-FOUND-SWITCH           PIC X.
011000         88  FOUND-RATE-FOR-CURRENCY       VALUE "Y".
011100     01  W-CONV-ERROR-SWITCH           PIC X.
011200         88  CONV-ERROR-FOUND              VALUE "Y".
011300*_________________________________________________________________________
011400
011500 LINKAGE SECTION.
011600
011700     COPY "WSCUST01.CBL".
011800     COPY "WSRATE01.CBL".
011900
012000     01  LK-OUTPUT-CURRENCY            PIC X(03).
012100     01  LK-FATAL-ERROR-SWITCH         PIC X.
012200         88  LK-FATAL-ERROR-FOUND          VALUE "Y".
012300*_________________________________________________________________________
012400
012500 PROCEDURE DIVISION USING CUSTOMER-TABLE-AREA
012600                           EXCHANGE-RATE-TABLE-AREA
012700                           LK-OUTPUT-CURRENCY
012800                           LK-FATAL-ERROR-SWITCH.
012900
013000*    One PERFORM per customer, indexed by CUST-IDX - stops the
013100*    moment a customer's documents raise a fatal error, the same
013200*    way every loop in this batch stops on the first hard error
013300*    rather than piling up a report of everything that went wrong.
013400
013500 CALCULATE-ALL-CUSTOMER-BALANCES.
013600
013700     MOVE "N" TO LK-FATAL-ERROR-SWITCH.
013800     MOVE "N" TO W-FATAL-ERROR-SWITCH.
013900
014000     OPEN OUTPUT BALS-FILE.
014100
014200     PERFORM CALCULATE-ONE-CUSTOMER-BALANCE
014300        VARYING CUST-IDX FROM 1 BY 1
014400        UNTIL CUST-IDX GREATER THAN CUST-TABLE-COUNT
014500           OR FATAL-ERROR-FOUND.
014600
014700     CLOSE BALS-FILE.
014800
014900     MOVE W-FATAL-ERROR-SWITCH TO LK-FATAL-ERROR-SWITCH.
015000
015100     EXIT PROGRAM.
015200*    Nothing GOES TO this EXIT paragraph - it is here purely out
015300*    of habit, the same as its counterpart in EXCHANGE-RATE-
015400*    PARSER's BUILD-EXCHANGE-RATE-TABLE-EXIT.
015500 CALCULATE-ALL-CUSTOMER-BALANCES-EXIT.
015600     EXIT.
015700*_________________________________________________________________________
015800
015900 CALCULATE-ONE-CUSTOMER-BALANCE.
016000
016100*    W-RUNNING-TOTAL is reset to zero for every customer - it never
016200*    carries anything across a customer boundary, so there is no
016300*    control-break logic to speak of, just a fresh accumulator.
016400
016500     MOVE ZERO TO W-RUNNING-TOTAL.
016600
016700     PERFORM CONVERT-AND-ACCUMULATE-ONE-DOCUMENT
016800        VARYING DOC-IDX FROM 1 BY 1
016900        UNTIL DOC-IDX GREATER THAN CUST-DOC-COUNT (CUST-IDX)
017000           OR FATAL-ERROR-FOUND.
017100
017200     IF NOT FATAL-ERROR-FOUND
017300        PERFORM WRITE-ONE-BALANCE-RECORD.
017400*_________________________________________________________________________
017500
017600 CONVERT-AND-ACCUMULATE-ONE-DOCUMENT.
017700
017800*    Every document, regardless of type, is converted first; only
017900*    once the converted figure is in hand does the type code decide
018000*    whether it adds to or subtracts from the customer's total, and
018100*    a credit or debit note only counts once its parent document
018200*    has been confirmed on file (see VALIDATE-PARENT-DOCUMENT).
018300
018400     MOVE DOC-TOTAL    (CUST-IDX DOC-IDX) TO W-CONV-AMOUNT.
018500     MOVE DOC-CURRENCY (CUST-IDX DOC-IDX) TO W-CONV-FROM-CURRENCY.
018600     MOVE LK-OUTPUT-CURRENCY              TO W-CONV-TO-CURRENCY.
018700
018800     PERFORM CONVERT-CURRENCY.
018900
019000     IF CONV-ERROR-FOUND
019100        DISPLAY "*** DOCUMENT " DOC-NUMBER (CUST-IDX DOC-IDX)
019200                " - CURRENCY CONVERSION FAILED ***"
019300        MOVE "Y" TO W-FATAL-ERROR-SWITCH
019400     ELSE
019500        MOVE W-CONV-RESULT
019600              TO DOC-TOTAL-CONVERTED (CUST-IDX DOC-IDX)
019700
019800        IF DOC-TYPE-INVOICE (CUST-IDX DOC-IDX)
019900           ADD W-CONV-RESULT TO W-RUNNING-TOTAL
020000        ELSE
020100           IF DOC-TYPE-CREDIT-NOTE (CUST-IDX DOC-IDX)
020200              PERFORM VALIDATE-PARENT-DOCUMENT
020300              IF NOT FATAL-ERROR-FOUND
020400                 SUBTRACT W-CONV-RESULT FROM W-RUNNING-TOTAL
020500              END-IF
020600           ELSE
020700              IF DOC-TYPE-DEBIT-NOTE (CUST-IDX DOC-IDX)
020800                 PERFORM VALIDATE-PARENT-DOCUMENT
020900                 IF NOT FATAL-ERROR-FOUND
021000                    ADD W-CONV-RESULT TO W-RUNNING-TOTAL
021100                 END-IF
021200              END-IF
021300           END-IF
021400        END-IF.
021500*_________________________________________________________________________
021600
021700 VALIDATE-PARENT-DOCUMENT.
021800
021900*    A blank parent number never matches anything in
022000*    PL-LOOK-FOR-PARENT-DOCUMENT's search - it is rejected the same
022100*    way a populated-but-wrong parent number is, with one message.
022200
022300     MOVE DOC-PARENT-NUMBER (CUST-IDX DOC-IDX)
022400                            TO W-SEARCH-PARENT-NUMBER.
022500     PERFORM LOOK-FOR-PARENT-DOCUMENT.
022600
022700     IF NOT FOUND-PARENT-DOCUMENT
022800        DISPLAY "*** DOCUMENT " DOC-NUMBER (CUST-IDX DOC-IDX)
022900                " - PARENT DOCUMENT '" W-SEARCH-PARENT-NUMBER
023000                "' NOT ON FILE FOR THIS CUSTOMER ***"
023100        MOVE "Y" TO W-FATAL-ERROR-SWITCH.
023200*_________________________________________________________________________
023300
023400 WRITE-ONE-BALANCE-RECORD.
023500
023600*    ROUNDED here is the second and last rounding step this batch
023700*    ever takes on a customer's figures - the first happened inside
023800*    PL-CONVERT-CURRENCY, on each document individually, before
023900*    the documents were ever added together.
024000
024100     MOVE SPACES         TO BALANCE-RECORD.
024200     MOVE CUST-NAME (CUST-IDX) TO BAL-NAME.
024300     MOVE LK-OUTPUT-CURRENCY   TO BAL-CURRENCY.
024400     COMPUTE BAL-AMOUNT ROUNDED = W-RUNNING-TOTAL.
024500
024600     WRITE BALANCE-RECORD.
024700*_________________________________________________________________________
024800
024900     COPY "PL-CONVERT-CURRENCY.CBL".
025000     COPY "PL-LOOK-FOR-PARENT-DOCUMENT.CBL".
025100*_________________________________________________________________________
