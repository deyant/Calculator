000100*_________________________________________________________________________
000200* FDPARM.CBL - one line of the run-parameter file.  Three kinds of
000300* line are recognized by their leading tag, split off by the reader:
000400*   CURRENCY:CCC       - the requested output currency (exactly one)
000500*   VATFILTER:vvvvv... - the optional VAT-number filter (0 or 1)
000600*   RATE:CCC:rate      - one exchange-rate entry (1 or more)
000700*
000800* 1998-03-03  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000900*_________________________________________________________________________
001000
001100 FD  PARM-FILE
001200     LABEL RECORDS ARE OMITTED.
001300 01  PARM-RECORD.
001400     05  PARM-INPUT-LINE                PIC X(60).
001500     05  FILLER                         PIC X(10).
