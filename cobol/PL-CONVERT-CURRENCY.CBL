000100*_________________________________________________________________________
000200* PL-CONVERT-CURRENCY.CBL
000300*
000400* CurrencyExchangeService: converts W-CONV-AMOUNT from
000500* W-CONV-FROM-CURRENCY to W-CONV-TO-CURRENCY through the run's
000600* pivot (default) currency in EXCHANGE-RATE-TABLE-AREA, leaving the
000700* result in W-CONV-RESULT.  All cross-currency products are held in
000800* WORK-AMOUNT-V4 at four decimals so nothing is truncated before the
000900* one HALF-UP round to 2 decimals in step 6 below.  Sets
001000* W-CONV-ERROR-SWITCH when the table has no pivot entry (a
001100* configuration error the exchange-rate-parser should already have
001200* caught) or no rate for one of the two currencies.
001300*
001400* 1998-03-10  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001500* 1998-04-22  RVD  TICKET AP-2233 - RATE LOOKUP NOW SHARES THE SAME
001600*                  PL-LOOK-FOR-CUSTOMER-RECORD SCAN STYLE AS THE
001700*                  REST OF THE BATCH INSTEAD OF ITS OWN SEARCH VERB.
001800*_________________________________________________________________________
001900
002000 CONVERT-CURRENCY.
002100
002200     MOVE "N" TO W-CONV-ERROR-SWITCH.
002300     MOVE SPACES TO W-CONV-PIVOT-CURRENCY.
002400     SET RATE-IDX TO 1.
002500     PERFORM FIND-PIVOT-RATE-ENTRY
002600        UNTIL RATE-IDX GREATER THAN RATE-TABLE-COUNT
002700           OR W-CONV-PIVOT-CURRENCY NOT EQUAL SPACES.
002800
002900     IF W-CONV-PIVOT-CURRENCY EQUAL SPACES
003000        DISPLAY "*** NO PIVOT EXCHANGE RATE IN TABLE - CANNOT "
003100            "CONVERT ***"
003200        MOVE "Y" TO W-CONV-ERROR-SWITCH
003300     ELSE
003400        IF W-CONV-FROM-CURRENCY EQUAL W-CONV-PIVOT-CURRENCY
003500           AND W-CONV-TO-CURRENCY EQUAL W-CONV-PIVOT-CURRENCY
003600           MOVE W-CONV-AMOUNT TO W-CONV-RESULT
003700        ELSE
003800           PERFORM CONVERT-THROUGH-PIVOT.
003900
004000 CONVERT-CURRENCY-EXIT.
004100     EXIT.
004200*_________________________________________________________________________
004300
004400 FIND-PIVOT-RATE-ENTRY.
004500
004600     IF RATE-IS-PIVOT (RATE-IDX)
004700        MOVE RATE-CURRENCY (RATE-IDX) TO W-CONV-PIVOT-CURRENCY
004800     ELSE
004900        SET RATE-IDX UP BY 1.
005000*_________________________________________________________________________
005100
005200 CONVERT-THROUGH-PIVOT.
005300
005400     MOVE W-CONV-FROM-CURRENCY TO W-SEARCH-RATE-CURRENCY
005500     PERFORM FIND-RATE-FOR-CURRENCY
005600     IF NOT FOUND-RATE-FOR-CURRENCY
005700        DISPLAY "*** NO EXCHANGE RATE FOR CURRENCY '"
005800                W-CONV-FROM-CURRENCY "' ***"
005900        MOVE "Y" TO W-CONV-ERROR-SWITCH
006000     ELSE
006100        MOVE RATE-VALUE (W-FOUND-RATE-IDX) TO W-CONV-FROM-RATE
006200
006300        MOVE W-CONV-TO-CURRENCY TO W-SEARCH-RATE-CURRENCY
006400        PERFORM FIND-RATE-FOR-CURRENCY
006500        IF NOT FOUND-RATE-FOR-CURRENCY
006600           DISPLAY "*** NO EXCHANGE RATE FOR CURRENCY '"
006700                   W-CONV-TO-CURRENCY "' ***"
006800           MOVE "Y" TO W-CONV-ERROR-SWITCH
006900        ELSE
007000           MOVE RATE-VALUE (W-FOUND-RATE-IDX) TO W-CONV-TO-RATE
007100
007200*          Step 5 - amount in the pivot currency, full precision.
007300           COMPUTE WORK-AMOUNT-V4 =
007400                   W-CONV-AMOUNT * W-CONV-FROM-RATE
007500
007600*          Step 6 - amount in the target currency, ONE HALF-UP round.
007700           COMPUTE W-CONV-RESULT ROUNDED =
007800                   WORK-AMOUNT-V4 * W-CONV-TO-RATE.
007900*_________________________________________________________________________
008000
008100 FIND-RATE-FOR-CURRENCY.
008200
008300     MOVE "N" TO W-RATE-FOUND-SWITCH.
008400     SET RATE-IDX TO 1.
008500
008600     PERFORM TEST-ONE-RATE-TABLE-ENTRY
008700        UNTIL RATE-IDX GREATER THAN RATE-TABLE-COUNT
008800           OR FOUND-RATE-FOR-CURRENCY.
008900*_________________________________________________________________________
009000
009100 TEST-ONE-RATE-TABLE-ENTRY.
009200
009300     IF RATE-CURRENCY (RATE-IDX) EQUAL W-SEARCH-RATE-CURRENCY
009400        MOVE "Y" TO W-RATE-FOUND-SWITCH
009500        SET W-FOUND-RATE-IDX TO RATE-IDX
009600     ELSE
009700        SET RATE-IDX UP BY 1.
