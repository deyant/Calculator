000100*_________________________________________________________________________
000200* SLBALS.CBL - SELECT for the per-customer balance extract, the
000300* batch's only output, one line per customer in first-seen order.
000400*
000500* 1998-03-06  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000600*_________________________________________________________________________
000700
000800     SELECT BALS-FILE ASSIGN TO BALSOUT
000900            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS IS FS-BALS.
