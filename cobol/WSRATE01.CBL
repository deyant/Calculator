000100*_________________________________________________________________________
000200* WSRATE01.CBL
000300*
000400* Working-storage layout of the run's exchange-rate table, built by
000500* EXCHANGE-RATE-PARSER from the "CCC:rate" parameter lines and
000600* consumed by PL-CONVERT-CURRENCY.CBL inside CALCULATE-BALANCES.
000700* Exactly one entry carries RATE-IS-PIVOT = "Y" (rate = 1).
000800*
000900* 1998-03-04  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
001000* 1999-11-08  RVD  TICKET AP-2455 - ADDED RATE-VALUE-UNSIGNED, THE
001100*                  RATE-VALIDATION EDIT REJECTS NEGATIVE RATES BEFORE
001200*                  THIS TABLE IS EVER BUILT SO THE SIGN IS ALWAYS "+".
001300*_________________________________________________________________________
001400
001500 01  EXCHANGE-RATE-TABLE-AREA.
001600     05  RATE-TABLE-COUNT              PIC S9(4) COMP.
001700     05  RATE-TABLE-ENTRY OCCURS 60 TIMES
001800                           INDEXED BY RATE-IDX.
001900         10  RATE-ENTRY-KEY.
002000             15  RATE-CURRENCY         PIC X(3).
002100             15  RATE-VALUE            PIC S9(9)V9(6).
002200         10  RATE-ENTRY-KEY-X REDEFINES RATE-ENTRY-KEY
002300                              PIC X(18).
002400         10  RATE-VALUE-UNSIGNED REDEFINES RATE-VALUE
002500                              PIC 9(9)V9(6).
002600         10  RATE-IS-DEFAULT           PIC X.
002700             88  RATE-IS-PIVOT             VALUE "Y".
002800         10  FILLER                    PIC X(09).
002900     05  FILLER                        PIC X(04).
