000100*_________________________________________________________________________
000200* READ-PARM-FILE-NEXT-RECORD.CBL
000300*
000400* Sequential read of PARM-FILE with an end-of-file switch, the
000500* shop's standard "READ-xxx-NEXT-RECORD" idiom.
000600*
000700* 1998-03-03  RVD  TICKET AP-2201 - ORIGINAL FOR SUM-INVOICES BATCH.
000800*_________________________________________________________________________
000900
001000 READ-PARM-FILE-NEXT-RECORD.
001100
001200     READ PARM-FILE
001300        AT END
001400           MOVE "Y" TO W-END-OF-PARM-FILE.
